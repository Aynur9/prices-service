000100*
000200* PVPINQR  -- PRICE INQUIRY (QUERY) RECORD LAYOUT.
000300* ONE INQUIRY PER PVPBATCH RUN-UNIT -- THE BRAND/PRODUCT/INSTANT
000400* AN UPSTREAM SYSTEM WANTS THE APPLICABLE SELLING PRICE FOR.
000500*
000600* MAINTENANCE.
000700*   1994-02-14 RPRICER  ORIGINAL CODING, RUN PVP-0001.
000800*   2003-05-19 D.OSEI    ADDED QRY-DATE REDEFINES TO MATCH
000900*                       PVPMSTR -- SEE THAT COPYBOOK.  RUN PVP-0388.
001000*
001100 01  QRY-INQUIRY-ENTRY.
001200     05  QRY-BRAND-ID            PIC 9(4).
001300     05  QRY-PRODUCT-ID          PIC 9(9).
001400     05  QRY-DATE                PIC 9(14).
001500* BROKEN OUT FOR REPORT EDITING ONLY -- THE APPLICABILITY TEST IN
001600* PVPSEL COMPARES THE 14-DIGIT FIELD ABOVE, NOT THESE PIECES.
001700     05  QRY-DATE-X       REDEFINES QRY-DATE.
001800         10  QRY-CCYY            PIC 9(4).
001900         10  QRY-MM              PIC 9(2).
002000         10  QRY-DD              PIC 9(2).
002100         10  QRY-HH              PIC 9(2).
002200         10  QRY-MIN             PIC 9(2).
002300         10  QRY-SS              PIC 9(2).
002400* RESERVED -- KEEPS THIS ROW ON A HALFWORD BOUNDARY AND LEAVES
002500* ROOM FOR A REQUEST-SOURCE TAG SHOULD ONE EVER BE NEEDED.
002600     05  FILLER                  PIC X(1).
