000100 PROCESS NUMPROC(PFD) TRUNC(OPT) APOST     NOSEQ     RENT
000200* LAST UPDATE ON  9 Jan 2006 AT 14:05:11 BY  D.OSEI   VERSION 05
000300* LAST UPDATE ON  2 Nov 1998 AT 16:11:09 BY  J.KOWALS VERSION 04
000400* LAST UPDATE ON 19 May 1997 AT 10:40:02 BY  RPRICER  VERSION 03
000500* LAST UPDATE ON 30 Aug 1996 AT 11:25:40 BY  RPRICER  VERSION 02
000600* LAST UPDATE ON 14 FEB 1994 AT 09:00:00 BY  RPRICER  VERSION 01
000700 ID DIVISION.
000800 PROGRAM-ID. PVPBATCH.
000900 AUTHOR. PRICER--KOWALSKI.
001000 INSTALLATION. IBM BOULDER PROGRAMMING CENTER.
001100*              This is the nightly PVP (Precio de Venta al Publico)
001200*              price-inquiry batch.  It loads the PRICES master into
001300*              a table, then for every inquiry on INQUIRY-FILE it
001400*              CALLs PVPSEL to pick the applicable price and writes
001500*              one row to RESULT-FILE, with a matching line on
001600*              RESULT-REPORT.  At end of file it prints grand
001700*              totals -- inquiries read, prices found, and prices
001800*              not found.  A NOT FOUND inquiry is a normal outcome
001900*              and does not stop the run.
002000*
002100*              Method of operation:
002200*               1. load PRICE-MASTER-FILE into WS-MASTER-ENTRY
002300*                  (table), indexed by WS-MSTR-INDEX;
002400*               2. read INQUIRY-FILE one record at a time until
002500*                  end of file;
002600*               3/4. CALL PVPSEL, passing the table and the
002700*                  inquiry, which applies the brand/product/date-
002800*                  window test and the highest-priority-wins rule;
002900*               5. build and write a FOUND or NOT FOUND result;
003000*               6. accumulate the three running totals;
003100*               7. print the totals at end of file.
003200*
003300*              !@02 1996: PRC-PRICE-LIST added to the master row,
003400*              tariffs no longer implied by brand alone.  RUN
003500*              PVP-0114.
003600*              !@04 1998: Y2K REVIEW -- all date fields already
003700*              carry full century, no change required.  RUN
003800*              PVP-Y2K03.
003900*              !@05 2006: RSP-PRICE-AMT-X added to the result row
004000*              for the reconcile-against-prior-run utility; no
004100*              change to this program's own logic.  RUN PVP-0512.
004200*
004300*              This program owns all file I/O for the pricing batch --
004400*              PVPSEL never opens, reads or writes anything, and
004500*              PVPTEST substitutes its own canned data for the files
004600*              below so the selection rule can be bench-tested apart
004700*              from a real run.  Keeping I/O out of PVPSEL was a
004800*              deliberate design choice at the time PVP-0114 split the
004900*              old monolithic program into a driver and a subroutine.
005000*
005100 DATE-WRITTEN. 14 FEB 94.
005200 DATE-COMPILED.
005300 SECURITY. PVP PRICING SYSTEM -- INTERNAL USE ONLY.
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER. IBM-370.
005700 OBJECT-COMPUTER. IBM-370.
005800* UPSI-0 IS THE OPERATOR'S RERUN SWITCH -- SET ON IN THE JCL WHEN
005900* THIS STEP IS BEING RE-RUN AFTER AN ABEND SO A FUTURE RELEASE CAN
006000* SKIP RE-PRINTING HEADERS ALREADY ON THE OPERATOR'S CONSOLE LOG.
006100* NOT YET TESTED ANYWHERE IN THIS VERSION -- RESERVED FOR PVP-0512.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM
006400     CLASS NUMERIC-DATE IS '0' THRU '9'
006500     UPSI-0 ON STATUS IS PVP-RERUN-SWITCH.
006600* CLASS NUMERIC-DATE EXISTS SO A FUTURE VALIDATION PASS CAN TEST AN
006700* INCOMING QRY-DATE FOR ALL-NUMERIC CONTENT BEFORE IT IS COMPARED
006800* AGAINST THE MASTER TABLE -- NOT EXERCISED IN THIS VERSION, SINCE
006900* THE UPSTREAM EXTRACT THAT BUILDS INQUIRY-FILE IS TRUSTED TO HAND
007000* BACK ONLY WELL-FORMED DATE-TIMES.
007100 INPUT-OUTPUT SECTION.
007200* LOGICAL NAMES ONLY BELOW -- THE ACTUAL DATA SETS ARE BOUND BY
007300* THE JCL DD STATEMENTS FOR THIS STEP, NEVER HARD-CODED HERE.
007400 FILE-CONTROL.
007500     SELECT PRICE-MASTER-FILE  ASSIGN TO PVPMSTR
007600            FILE STATUS IS WS-MSTR-STATUS.
007700     SELECT INQUIRY-FILE       ASSIGN TO PVPINQY
007800            FILE STATUS IS WS-INQY-STATUS.
007900     SELECT RESULT-FILE        ASSIGN TO PVPRSLT
008000            FILE STATUS IS WS-RSLT-STATUS.
008100     SELECT RESULT-REPORT      ASSIGN TO PVPRPT
008200            FILE STATUS IS WS-RPT-STATUS.
008300* FOUR SELECTS, FOUR STATUS FIELDS -- EVERY OPEN, READ AND WRITE
008400* BELOW CHECKS ITS OWN FILE'S STATUS BEFORE GOING ANY FURTHER, NEVER
008500* A SHARED OR OMITTED STATUS FIELD, SO A FAILURE ON ONE FILE CAN
008600* NEVER BE MISREAD AS A FAILURE ON ANOTHER.
008700 DATA DIVISION.
008800 FILE SECTION.
008900* FOUR FILES DRIVE THIS BATCH -- TWO READ (THE PRICES MASTER AND
009000* THE INQUIRY FILE) AND TWO WRITTEN (THE MACHINE-READABLE RESULT
009100* FILE AND THE HUMAN-READABLE RESULT REPORT).  THE RECORD
009200* LAYOUTS LIVE IN COPYBOOKS SHARED WITH PVPSEL SO BOTH PROGRAMS
009300* ALWAYS AGREE ON FIELD WIDTHS.
009400 FD  PRICE-MASTER-FILE
009500     LABEL RECORDS STANDARD
009600     BLOCK CONTAINS 0
009700     RECORDING MODE IS F.
009800 01  PRICE-MASTER-REC.
009900     COPY PVPMSTR.
010000* INPUT ONLY TO THIS PROGRAM -- NOTHING EVER REWRITES A MASTER
010100* ROW HERE; RATE MAINTENANCE IS A SEPARATE ON-LINE FUNCTION.
010200 FD  INQUIRY-FILE
010300     LABEL RECORDS STANDARD
010400     BLOCK CONTAINS 0
010500     RECORDING MODE IS F.
010600 01  INQUIRY-REC.
010700     COPY PVPINQR.
010800* ONE RESULT ROW WRITTEN PER INQUIRY READ -- RESULT-FILE AND
010900* INQUIRY-FILE THEREFORE ALWAYS END UP WITH THE SAME RECORD COUNT.
011000 FD  RESULT-FILE
011100     LABEL RECORDS STANDARD
011200     BLOCK CONTAINS 0
011300     RECORDING MODE IS F.
011400 01  RESULT-REC.
011500     COPY PVPRSLT.
011600* PRINTER FILE -- LABEL RECORDS OMITTED, NO TRAILER LABEL TO SKIP
011700* ON A PRINT DATA SET.  132 BYTES IS THE SHOP'S STANDARD PRINT-
011800* LINE WIDTH, WIDE ENOUGH FOR EVERY WS-RPT-xxx GROUP BELOW.
011900 FD  RESULT-REPORT
012000     LABEL RECORDS OMITTED
012100     BLOCK CONTAINS 0
012200     RECORDING MODE IS F.
012300 01  RESULT-REPORT-LINE       PIC X(132).
012400* THIS ONE RECORD DESCRIPTION SERVES EVERY LINE THIS PROGRAM PRINTS
012500* -- TITLE, SUBTITLE, DETAIL AND ALL THREE TOTAL LINES ARE MOVED
012600* INTO IT WHOLE, FROM A DIFFERENT WORKING-STORAGE GROUP EACH TIME,
012700* BY THE WRITE ... FROM STATEMENTS DOWN IN THE PROCEDURE DIVISION.
012800 WORKING-STORAGE SECTION.
012900* PROGRAM NAME LITERAL, USED ON EVERY DISPLAY MESSAGE BELOW SO THE
013000* OPERATOR'S CONSOLE LOG SHOWS WHICH STEP RAISED IT.
013100 77  PGMNAME                 PIC X(8)  VALUE 'PVPBATCH'.
013200* ONE FILE-STATUS FIELD PER SELECT ABOVE -- CHECKED AFTER EVERY
013300* OPEN/READ/WRITE THAT MATTERS TO THE RUN'S OUTCOME.
013400 77  WS-MSTR-STATUS          PIC XX    VALUE '00'.
013500 77  WS-INQY-STATUS          PIC XX    VALUE '00'.
013600 77  WS-RSLT-STATUS          PIC XX    VALUE '00'.
013700 77  WS-RPT-STATUS           PIC XX    VALUE '00'.
013800* END-OF-FILE SWITCHES.  THE 88-LEVELS, NOT THE PIC X FIELDS
013900* THEMSELVES, ARE WHAT THE PROCEDURE DIVISION TESTS.
014000 77  WS-MSTR-EOF-FLAG        PIC X     VALUE 'N'.
014100     88  MASTER-EOF                    VALUE 'Y'.
014200 77  WS-INQY-EOF-FLAG        PIC X     VALUE 'N'.
014300     88  INQUIRY-EOF                   VALUE 'Y'.
014400* THERE IS NO WS-RSLT-EOF-FLAG OR WS-RPT-EOF-FLAG -- RESULT-FILE AND
014500* RESULT-REPORT ARE OUTPUT-ONLY IN THIS PROGRAM, AND AN OUTPUT FILE
014600* HAS NO END-OF-FILE CONDITION FOR THIS PROGRAM TO TEST.
014700* COUNTERS AND SUBSCRIPTS -- ALL BINARY, NONE OF THEM EVER MOVED
014800* TO OR FROM A PRINT LINE DIRECTLY (THE REPORT'S OWN ZZZ,ZZ9
014900* FIELDS BELOW HANDLE THE EDITING).
015000 77  WS-MSTR-INDEX           PIC 9(4)  BINARY VALUE ZERO.
015100* SUBSCRIPTS THE MASTER TABLE WHILE IT IS BEING LOADED AND AGAIN
015200* WHENEVER 3200-BUILD-FOUND-RESULT NEEDS TO GO BACK AND FETCH THE
015300* WINNING ROW PVPSEL IDENTIFIED BY ITS RETURNED INDEX.
015400 77  WS-MSTR-CNTR            PIC 9(4)  BINARY VALUE ZERO.
015500* TRUE ROW COUNT OF THE LOADED TABLE -- PASSED TO PVPSEL ON EVERY
015600* CALL AS LK-MASTER-CNTR SO THE SUBROUTINE KNOWS WHERE THE TABLE
015700* ACTUALLY ENDS, SINCE OCCURS 5000 TIMES IS ONLY THE CEILING.
015800 77  WS-LINE-COUNT           PIC 9(4)  BINARY VALUE ZERO.
015900 77  WS-PAGE-COUNT           PIC 9(4)  BINARY VALUE ZERO.
016000 77  WS-PAGE-LEN             PIC 9(4)  BINARY VALUE 55.
016100* 55 LINES PER PAGE IS THE SHOP'S STANDARD PRINT-TRAIN FORM LENGTH
016200* FOR THIS REPORT CLASS -- NOT THE PHYSICAL PAGE SIZE OF EVERY
016300* PRINTER THE REPORT MIGHT EVENTUALLY BE ROUTED TO.
016400 77  WS-INQUIRIES-READ       PIC 9(7)  BINARY VALUE ZERO.
016500 77  WS-FOUND-CNTR           PIC 9(7)  BINARY VALUE ZERO.
016600 77  WS-NOTFOUND-CNTR        PIC 9(7)  BINARY VALUE ZERO.
016700* WS-FOUND-CNTR PLUS WS-NOTFOUND-CNTR MUST ALWAYS EQUAL
016800* WS-INQUIRIES-READ AT END OF FILE -- EVERY INQUIRY RESOLVES TO
016900* EXACTLY ONE OF THE TWO OUTCOMES, NEVER BOTH AND NEVER NEITHER.
017000*
017100* IN-MEMORY PRICE TABLE -- ONE ENTRY PER MASTER ROW, LOADED ONCE AT
017200* START-UP AND SEARCHED BY PVPSEL ON EVERY CALL.  SHAPE MATCHES
017300* PVPMSTR FIELD FOR FIELD (SEE THAT COPYBOOK FOR THE REDEFINES).
017400 01  WS-MASTER-TABLE.
017500     05  WS-MASTER-ENTRY OCCURS 5000 TIMES
017600                         DEPENDING ON WS-MSTR-CNTR
017700                         INDEXED BY WS-MSTR-INDEX.
017800         10  WS-PRC-PRICE-ID      PIC 9(9).
017900         10  WS-PRC-BRAND-ID      PIC 9(4).
018000         10  WS-PRC-PRODUCT-ID    PIC 9(9).
018100         10  WS-PRC-PRICE-LIST    PIC 9(4).
018200         10  WS-PRC-START-DATE    PIC 9(14).
018300         10  WS-PRC-START-DATE-X REDEFINES WS-PRC-START-DATE.
018400             15  WS-PRC-START-CCYYMMDD PIC 9(8).
018500             15  WS-PRC-START-HHMMSS   PIC 9(6).
018600         10  WS-PRC-END-DATE      PIC 9(14).
018700         10  WS-PRC-END-DATE-X REDEFINES WS-PRC-END-DATE.
018800             15  WS-PRC-END-CCYYMMDD   PIC 9(8).
018900             15  WS-PRC-END-HHMMSS     PIC 9(6).
019000         10  WS-PRC-PRIORITY      PIC 9(4).
019100         10  WS-PRC-PRICE-AMT     PIC S9(7)V99.
019200         10  WS-PRC-PRICE-AMT-X REDEFINES WS-PRC-PRICE-AMT PIC X(9).
019300* PIC X(9) RATHER THAN A NUMERIC REDEFINE -- THIS VIEW EXISTS SOLELY
019400* SO A DUMP OR A DISPLAY CAN SHOW THE RAW SIGNED-TRAILING BYTES OF
019500* THE AMOUNT WITHOUT COBOL RE-EDITING THEM, NEVER FOR ARITHMETIC.
019600         10  WS-PRC-CURRENCY      PIC X(3).
019700* ISO CURRENCY CODE, CARRIED THROUGH FROM THE MASTER ROW UNCHANGED
019800* -- THIS PROGRAM NEVER CONVERTS BETWEEN CURRENCIES, IT ONLY
019900* REPORTS WHATEVER CODE THE PRICE WAS LOADED WITH.
020000*
020100* SELECTION-RULE PARAMETER BLOCK PASSED TO PVPSEL -- SHAPE MATCHES
020200* LK-SEL-PARMS IN THAT PROGRAM'S LINKAGE SECTION EXACTLY.
020300 01  WS-SEL-PARMS.
020400     05  WS-QRY-BRAND-ID      PIC 9(4).
020500     05  WS-QRY-PRODUCT-ID    PIC 9(9).
020600     05  WS-QRY-DATE          PIC 9(14).
020700     05  WS-SEL-FOUND-FLAG    PIC X.
020800         88  WS-SEL-PRICE-FOUND     VALUE 'Y'.
020900         88  WS-SEL-PRICE-NOTFOUND  VALUE 'N'.
021000     05  WS-SEL-BEST-INDEX    PIC 9(4) BINARY.
021100* SET BY PVPSEL ONLY WHEN WS-SEL-FOUND-FLAG COMES BACK 'Y' -- THIS
021200* PROGRAM NEVER READS WS-SEL-BEST-INDEX UNTIL IT HAS ALREADY TESTED
021300* WS-SEL-PRICE-FOUND, SO A STALE LEFTOVER VALUE FROM A PRIOR
021400* NOT-FOUND INQUIRY CAN NEVER BE MISTAKEN FOR A REAL ANSWER.
021500     05  FILLER               PIC X(4).
021600*
021700 TITLE 'REPORT HEADING LINES'.
021800* ALL FIVE OF THE GROUPS BELOW ARE 132 BYTES WIDE, MATCHING
021900* RESULT-REPORT-LINE -- EACH IS MOVED WHOLE TO THAT RECORD BY A
022000* SINGLE WRITE ... FROM STATEMENT DOWN IN THE PROCEDURE DIVISION.
022100 01  WS-RPT-TITLE.
022200     05  FILLER               PIC X(1)  VALUE SPACE.
022300     05  FILLER               PIC X(40)
022400                  VALUE 'PVP PRICE-INQUIRY RESULT LISTING'.
022500     05  FILLER               PIC X(6)  VALUE 'PAGE  '.
022600     05  WS-RPT-TITLE-PAGE    PIC ZZZ9.
022700* ZZZ9 SUPPRESSES LEADING ZEROS ON THE PAGE NUMBER -- A REPORT
022800* READER EXPECTS "PAGE   3", NOT "PAGE 0003".
022900     05  FILLER               PIC X(81) VALUE SPACES.
023000 01  WS-RPT-SUBTITLE.
023100* COLUMN CAPTIONS, ONE FILLER PER DETAIL-LINE FIELD BELOW, IN THE
023200* SAME LEFT-TO-RIGHT ORDER.
023300     05  FILLER               PIC X(1)  VALUE SPACE.
023400     05  FILLER               PIC X(6)  VALUE 'BRAND '.
023500     05  FILLER               PIC X(8)  VALUE 'PRODUCT '.
023600     05  FILLER               PIC X(17) VALUE 'INQUIRY DATE-TIME'.
023700     05  FILLER               PIC X(7)  VALUE 'TARIFF '.
023800     05  FILLER               PIC X(12) VALUE 'PRICE AMOUNT'.
023900     05  FILLER               PIC X(4)  VALUE 'CUR '.
024000     05  FILLER               PIC X(9)  VALUE 'STATUS'.
024100     05  FILLER               PIC X(68) VALUE SPACES.
024200 01  WS-RPT-DETAIL.
024300* ONE OF THESE PRINTS PER INQUIRY, FOUND OR NOT FOUND ALIKE --
024400* SEE 3500-PRINT-DETAIL-LINE.
024500     05  FILLER               PIC X(1)  VALUE SPACE.
024600     05  WS-DTL-BRAND         PIC ZZZ9.
024700     05  FILLER               PIC X(2)  VALUE SPACES.
024800     05  WS-DTL-PRODUCT       PIC Z(8)9.
024900     05  FILLER               PIC X(1)  VALUE SPACE.
025000     05  WS-DTL-DATE          PIC X(14).
025100     05  FILLER               PIC X(3)  VALUE SPACES.
025200     05  WS-DTL-PRICE-LIST    PIC ZZZ9.
025300     05  FILLER               PIC X(3)  VALUE SPACES.
025400     05  WS-DTL-PRICE-AMT     PIC ZZZ,ZZ9.99.
025500* THE ONLY EDITING PIC IN THIS PROGRAM THAT TOUCHES THE PRICE
025600* AMOUNT -- IT IS STILL A MOVE OF AN ALREADY-CORRECT TWO-DECIMAL
025700* VALUE INTO A PUNCTUATED DISPLAY FORMAT, NOT A COMPUTATION.
025800     05  FILLER               PIC X(2)  VALUE SPACES.
025900     05  WS-DTL-CURRENCY      PIC XXX.
026000     05  FILLER               PIC X(2)  VALUE SPACES.
026100     05  WS-DTL-STATUS        PIC X(9).
026200     05  FILLER               PIC X(58) VALUE SPACES.
026300 01  WS-RPT-TOTALS.
026400* THREE SEPARATE 01-LEVEL TRAILER LINES RATHER THAN ONE GROUP
026500* WITH AN OCCURS -- EACH CAPTION IS A DIFFERENT LENGTH AND THE
026600* SHOP HAS NEVER BOTHERED TO PAD THEM TO A COMMON TEMPLATE.
026700     05  FILLER               PIC X(1)  VALUE SPACE.
026800     05  FILLER               PIC X(24) VALUE 'INQUIRIES READ.......  '.
026900     05  WS-TOT-READ          PIC ZZZ,ZZ9.
027000     05  FILLER               PIC X(95) VALUE SPACES.
027100 01  WS-RPT-TOT-FOUND.
027200     05  FILLER               PIC X(1)  VALUE SPACE.
027300     05  FILLER               PIC X(24) VALUE 'PRICES FOUND.........  '.
027400     05  WS-TOT-FOUND         PIC ZZZ,ZZ9.
027500     05  FILLER               PIC X(95) VALUE SPACES.
027600 01  WS-RPT-TOT-NOTFND.
027700     05  FILLER               PIC X(1)  VALUE SPACE.
027800     05  FILLER               PIC X(24) VALUE 'PRICES NOT FOUND.....  '.
027900     05  WS-TOT-NOTFND        PIC ZZZ,ZZ9.
028000     05  FILLER               PIC X(95) VALUE SPACES.
028100 TITLE 'INITIALIZATION AND MAIN LINE'.
028200* FOUR STEPS, STRAIGHT DOWN: BUILD THE TABLE, WORK THE INQUIRY
028300* FILE UNTIL IT RUNS OUT, PRINT THE GRAND TOTALS, CLOSE UP.  NO
028400* RESTART LOGIC -- IF THIS JOB ABENDS PARTWAY, RERUN IT FROM THE
028500* TOP; INQUIRY-FILE AND RESULT-FILE ARE BOTH SEQUENTIAL AND THE
028600* RUN IS IDEMPOTENT AS LONG AS THE OUTPUT DATA SETS ARE RESET.
028700 PROCEDURE DIVISION.
028800* THIS PARAGRAPH IS THE WHOLE JOB STEP, TOP TO BOTTOM -- OPEN AND
028900* LOAD, PROCESS EVERY INQUIRY, PRINT TOTALS, CLOSE DOWN, GOBACK.
029000* NO GO TO EVER LEAVES THIS PARAGRAPH; IT IS HERE PURELY TO KEEP
029100* THE OVERALL SHAPE OF THE RUN READABLE IN ONE SCREEN.
029200 0000-MAIN-CONTROL.
029300     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
029400* THE LOOP CONDITION LIVES ON INQUIRY-EOF, SET BY 2000-READ-
029500* INQUIRY -- NOTE THAT 1000-INITIALIZE HAS ALREADY PRIMED THE
029600* FIRST RECORD, SO AN INQUIRY-FILE WITH ZERO RECORDS FALLS
029700* STRAIGHT THROUGH WITHOUT EVER ENTERING 3000-PROCESS-ONE-INQUIRY.
029800     PERFORM 3000-PROCESS-ONE-INQUIRY THRU 3000-EXIT
029900         UNTIL INQUIRY-EOF.
030000     PERFORM 8000-PRINT-TOTALS THRU 8000-EXIT.
030100     PERFORM 9000-WRAP-UP THRU 9000-EXIT.
030200     GOBACK.
030300*
030400 TITLE 'OPEN FILES AND LOAD THE PRICE MASTER TABLE'.
030500* ALL FOUR FILES ARE OPENED TOGETHER SO A BAD JCL DATA SET
030600* ASSIGNMENT FAILS EARLY, BEFORE A SINGLE TABLE ROW OR INQUIRY
030700* HAS BEEN TOUCHED -- CHEAPER TO ABEND HERE THAN HALFWAY THROUGH
030800* A MASTER-TABLE LOAD.
030900 1000-INITIALIZE.
031000     OPEN INPUT  PRICE-MASTER-FILE
031100          INPUT  INQUIRY-FILE
031200          OUTPUT RESULT-FILE
031300          OUTPUT RESULT-REPORT.
031400* ONLY THE MASTER FILE'S OPEN IS CHECKED HERE -- A BAD OPEN ON
031500* THE OTHER THREE WILL SURFACE ON THE FIRST READ OR WRITE
031600* AGAINST THEM, WHICH IS SOON ENOUGH FOR THIS JOB'S PURPOSES.
031700     IF WS-MSTR-STATUS NOT = '00'
031800      THEN
031900       DISPLAY PGMNAME, ' PRICE-MASTER-FILE OPEN ERROR ',
032000               WS-MSTR-STATUS;
032100       MOVE 16 TO RETURN-CODE;
032200       GOBACK;
032300     END-IF.
032400* LOAD THE ENTIRE PRICES FILE INTO WORKING-STORAGE ONCE, AT
032500* START-UP, RATHER THAN RE-READING IT FOR EVERY INQUIRY -- PVPSEL
032600* IS CALLED ONCE PER INQUIRY RECORD AND A TABLE SCAN IN MEMORY
032700* IS FAR CHEAPER THAN A FRESH DASD READ EVERY TIME.
032800     PERFORM 1100-LOAD-MASTER-TABLE THRU 1100-EXIT
032900         UNTIL MASTER-EOF.
033000     CLOSE PRICE-MASTER-FILE.
033100* THE MASTER FILE IS NOT NEEDED AGAIN AFTER THIS POINT -- CLOSING
033200* IT NOW FREES THE DD FOR ANY CONCURRENT STEP THAT MIGHT WANT IT.
033300     PERFORM 1900-PRINT-RPT-HEADER THRU 1900-EXIT.
033400* THE FIRST INQUIRY IS PRIMED HERE, NOT IN 0000-MAIN-CONTROL --
033500* INITIALIZATION OWNS EVERYTHING THAT HAPPENS EXACTLY ONCE BEFORE
033600* THE MAIN PROCESSING LOOP EVER TESTS ITS UNTIL CONDITION.
033700     PERFORM 2000-READ-INQUIRY THRU 2000-EXIT.
033800 1000-EXIT.
033900     EXIT.
034000*
034100* ONE CALL OF THIS PARAGRAPH PER MASTER RECORD, DRIVEN BY THE
034200* PERFORM UNTIL MASTER-EOF ABOVE.  WS-MSTR-CNTR IS THE SAME
034300* COUNTER PASSED TO PVPSEL AS LK-MASTER-CNTR, SO IT MUST END UP
034400* HOLDING THE TRUE NUMBER OF ROWS LOADED, NOT AN ESTIMATE.
034500 1100-LOAD-MASTER-TABLE.
034600     READ PRICE-MASTER-FILE
034700       AT END
034800        SET MASTER-EOF TO TRUE;
034900        GO TO 1100-EXIT;
035000     END-READ.
035100     ADD 1 TO WS-MSTR-CNTR.
035200     SET WS-MSTR-INDEX TO WS-MSTR-CNTR.
035300* FIELD-BY-FIELD, NOT MOVE CORRESPONDING -- THE ON-DISK NAMES
035400* (PRC-xxx, FROM PVPMSTR) AND THE IN-MEMORY TABLE NAMES (WS-PRC-
035500* xxx) DO NOT MATCH, SO MOVE CORRESPONDING WOULD SILENTLY MOVE
035600* NOTHING AT ALL.  EXPLICIT MOVES ARE THE ONLY SAFE WAY HERE.
035700     MOVE PRC-PRICE-ID   OF PRICE-MASTER-REC TO
035800                 WS-PRC-PRICE-ID   (WS-MSTR-INDEX).
035900     MOVE PRC-BRAND-ID   OF PRICE-MASTER-REC TO
036000                 WS-PRC-BRAND-ID   (WS-MSTR-INDEX).
036100     MOVE PRC-PRODUCT-ID OF PRICE-MASTER-REC TO
036200                 WS-PRC-PRODUCT-ID (WS-MSTR-INDEX).
036300     MOVE PRC-PRICE-LIST OF PRICE-MASTER-REC TO
036400                 WS-PRC-PRICE-LIST (WS-MSTR-INDEX).
036500     MOVE PRC-START-DATE OF PRICE-MASTER-REC TO
036600                 WS-PRC-START-DATE (WS-MSTR-INDEX).
036700     MOVE PRC-END-DATE   OF PRICE-MASTER-REC TO
036800                 WS-PRC-END-DATE   (WS-MSTR-INDEX).
036900     MOVE PRC-PRIORITY   OF PRICE-MASTER-REC TO
037000                 WS-PRC-PRIORITY   (WS-MSTR-INDEX).
037100     MOVE PRC-PRICE-AMT  OF PRICE-MASTER-REC TO
037200                 WS-PRC-PRICE-AMT  (WS-MSTR-INDEX).
037300     MOVE PRC-CURRENCY   OF PRICE-MASTER-REC TO
037400                 WS-PRC-CURRENCY   (WS-MSTR-INDEX).
037500 1100-EXIT.
037600     EXIT.
037700*
037800 TITLE 'REPORT HEADER PAGE BREAK'.
037900* FOLLOWS THE SHOP'S OWN HEADER/PAGE-BREAK SHAPE -- WHEN LINE-COUNT
038000* REACHES PAGE-LEN THE NEXT DETAIL LINE RE-PRINTS THE HEADINGS.
038100* CALLED ONCE AT START-UP (FOR PAGE 1) AND AGAIN FROM 3500-PRINT-
038200* DETAIL-LINE WHENEVER THE CURRENT PAGE FILLS UP.
038300 1900-PRINT-RPT-HEADER.
038400     ADD 1 TO WS-PAGE-COUNT.
038500     MOVE WS-PAGE-COUNT TO WS-RPT-TITLE-PAGE.
038600     WRITE RESULT-REPORT-LINE FROM WS-RPT-TITLE
038700         AFTER ADVANCING PAGE.
038800     WRITE RESULT-REPORT-LINE FROM WS-RPT-SUBTITLE
038900         AFTER ADVANCING 2 LINES.
039000* RESET THE LINE COUNT TO ACCOUNT FOR THE TITLE AND SUBTITLE
039100* LINES JUST WRITTEN, NOT BACK TO ZERO.
039200     MOVE 3 TO WS-LINE-COUNT.
039300* A FORMS-CONTROL DEVICE RESETS ITS OWN LINE COUNTER ON AFTER
039400* ADVANCING PAGE, BUT WS-LINE-COUNT IS TRACKED HERE IN SOFTWARE SO
039500* THE PAGE-BREAK TEST IN 3500-PRINT-DETAIL-LINE NEVER DEPENDS ON
039600* ANY PARTICULAR PRINTER'S FORMS-CONTROL BEHAVIOR.
039700 1900-EXIT.
039800     EXIT.
039900*
040000 TITLE 'READ ONE INQUIRY RECORD'.
040100* CALLED ONCE TO PRIME THE FIRST RECORD (FROM 1000-INITIALIZE)
040200* AND AGAIN AT THE BOTTOM OF EVERY 3000-PROCESS-ONE-INQUIRY PASS
040300* TO FETCH THE NEXT ONE -- THE CLASSIC PRIMING-READ SHAPE.
040400 2000-READ-INQUIRY.
040500     READ INQUIRY-FILE
040600       AT END
040700        SET INQUIRY-EOF TO TRUE;
040800        GO TO 2000-EXIT;
040900     END-READ.
041000     ADD 1 TO WS-INQUIRIES-READ.
041100 2000-EXIT.
041200     EXIT.
041300*
041400 TITLE 'PROCESS ONE INQUIRY -- THE APPLICABLE-PRICE USE CASE'.
041500* THE WHOLE APPLICABILITY QUERY AND PRIORITY RULE LIVE IN PVPSEL,
041600* NOT HERE -- THIS PARAGRAPH ONLY MOVES THE INQUIRY INTO THE
041700* PARAMETER BLOCK, CALLS THE SUBROUTINE, AND ACTS ON THE ANSWER.
041800* KEEPING THE RULE IN ONE PLACE MEANS PVPTEST CAN EXERCISE IT
041900* WITHOUT DRAGGING IN ANY OF THIS PROGRAM'S FILE HANDLING.
042000 3000-PROCESS-ONE-INQUIRY.
042100     MOVE QRY-BRAND-ID   OF INQUIRY-REC TO WS-QRY-BRAND-ID.
042200     MOVE QRY-PRODUCT-ID OF INQUIRY-REC TO WS-QRY-PRODUCT-ID.
042300     MOVE QRY-DATE       OF INQUIRY-REC TO WS-QRY-DATE.
042400* THE TABLE AND ITS ROW COUNT ARE PASSED BY REFERENCE -- PVPSEL
042500* NEVER COPIES THEM, IT ONLY READS THEM, SO THIS CALL DOES NOT
042600* COST A TABLE-SIZED MEMORY-TO-MEMORY MOVE ON EVERY INQUIRY.
042700     CALL 'PVPSEL' USING WS-MSTR-CNTR WS-MASTER-ENTRY WS-SEL-PARMS.
042800     IF WS-SEL-PRICE-FOUND
042900      THEN
043000       PERFORM 3200-BUILD-FOUND-RESULT THRU 3200-EXIT;
043100      ELSE
043200       PERFORM 3300-BUILD-NOTFOUND-RESULT THRU 3300-EXIT;
043300     END-IF.
043400     PERFORM 3400-WRITE-RESULT THRU 3400-EXIT.
043500     PERFORM 3500-PRINT-DETAIL-LINE THRU 3500-EXIT.
043600     PERFORM 2000-READ-INQUIRY THRU 2000-EXIT.
043700 3000-EXIT.
043800     EXIT.
043900*
044000* PVPSEL HAS ALREADY PICKED THE WINNING ROW AND LEFT ITS TABLE
044100* SUBSCRIPT IN LK-SEL-BEST-INDEX (SEEN HERE AS WS-SEL-BEST-INDEX,
044200* SAME PARAMETER BLOCK) -- ALL THIS PARAGRAPH DOES IS COPY THAT
044300* ROW'S FIELDS OUT TO THE RESULT RECORD.
044400 3200-BUILD-FOUND-RESULT.
044500     SET WS-MSTR-INDEX TO WS-SEL-BEST-INDEX.
044600* THE QUERY KEYS COME BACK FROM THE INQUIRY, NOT THE MASTER ROW --
044700* BOTH ALREADY AGREE OR PVPSEL WOULD NOT HAVE MATCHED THE ROW.
044800     MOVE WS-QRY-PRODUCT-ID                        TO
044900                   RSP-PRODUCT-ID   OF RESULT-REC.
045000     MOVE WS-QRY-BRAND-ID                          TO
045100                   RSP-BRAND-ID     OF RESULT-REC.
045200     MOVE WS-PRC-PRICE-LIST (WS-MSTR-INDEX)         TO
045300                   RSP-PRICE-LIST   OF RESULT-REC.
045400     MOVE WS-PRC-START-DATE (WS-MSTR-INDEX)         TO
045500                   RSP-START-DATE   OF RESULT-REC.
045600     MOVE WS-PRC-END-DATE (WS-MSTR-INDEX)           TO
045700                   RSP-END-DATE     OF RESULT-REC.
045800* PRICE AMOUNT IS MOVED, NEVER COMPUTED -- THE SHOP'S RULE IS NO
045900* ROUNDING, AND A MOVE OF A TWO-DECIMAL DISPLAY FIELD CANNOT
046000* INTRODUCE ANY.
046100     MOVE WS-PRC-PRICE-AMT (WS-MSTR-INDEX)          TO
046200                   RSP-PRICE-AMT    OF RESULT-REC.
046300     MOVE WS-PRC-CURRENCY (WS-MSTR-INDEX)           TO
046400                   RSP-CURRENCY     OF RESULT-REC.
046500* THE LITERAL 'FOUND' IS THE ONLY PLACE THIS STATUS TEXT IS WRITTEN
046600* -- RSP-STATUS IS NOT AN 88-LEVEL CONDITION-NAME BECAUSE IT ROUNDS
046700* TRIP BACK OUT TO THE RESULT FILE FOR A DOWNSTREAM READER, NOT
046800* JUST TESTED IN THIS PROGRAM.
046900     MOVE 'FOUND'                                   TO
047000                   RSP-STATUS       OF RESULT-REC.
047100     ADD 1 TO WS-FOUND-CNTR.
047200 3200-EXIT.
047300     EXIT.
047400*
047500* NOT FOUND -- PRICE AND WINDOW COME BACK ZERO, PER THE RULE THAT A
047600* MISSING PRICE IS REPORTED, NOT ABENDED.
047700* THE PRODUCT AND BRAND ARE STILL CARRIED ACROSS TO THE RESULT SO
047800* THE DOWNSTREAM RECONCILE RUN CAN TIE A NOT-FOUND ROW BACK TO
047900* THE INQUIRY THAT PRODUCED IT.
048000 3300-BUILD-NOTFOUND-RESULT.
048100     MOVE WS-QRY-PRODUCT-ID                        TO
048200                   RSP-PRODUCT-ID   OF RESULT-REC.
048300     MOVE WS-QRY-BRAND-ID                          TO
048400                   RSP-BRAND-ID     OF RESULT-REC.
048500* ZERO, NOT SPACE, FOR THE NUMERIC FIELDS BELOW -- A DOWNSTREAM
048600* PROGRAM READING RSP-PRICE-AMT AS DISPLAY NUMERIC MUST NEVER
048700* FIND BLANKS IN IT, FOUND OR NOT FOUND ALIKE.
048800     MOVE ZERO TO  RSP-PRICE-LIST    OF RESULT-REC
048900                   RSP-START-DATE    OF RESULT-REC
049000                   RSP-END-DATE      OF RESULT-REC
049100                   RSP-PRICE-AMT     OF RESULT-REC.
049200     MOVE SPACES TO RSP-CURRENCY     OF RESULT-REC.
049300     MOVE 'NOT FOUND'                               TO
049400                   RSP-STATUS       OF RESULT-REC.
049500     ADD 1 TO WS-NOTFOUND-CNTR.
049600 3300-EXIT.
049700     EXIT.
049800*
049900* A WRITE ERROR ON RESULT-FILE IS LOGGED BUT DOES NOT STOP THE
050000* RUN -- A HALTED BATCH LOSES EVERY REMAINING INQUIRY, WHILE ONE
050100* BAD RECORD CAN BE RECONCILED FROM THE JOB LOG AFTERWARD.
050200 3400-WRITE-RESULT.
050300     WRITE RESULT-REC.
050400     IF WS-RSLT-STATUS NOT = '00'
050500      THEN
050600       DISPLAY PGMNAME, ' RESULT-FILE WRITE ERROR ', WS-RSLT-STATUS;
050700     END-IF.
050800 3400-EXIT.
050900     EXIT.
051000*
051100 TITLE 'PRINT ONE DETAIL LINE, WITH PAGE BREAK'.
051200* ONE LINE PER INQUIRY, FOUND OR NOT -- THE OPERATOR WANTS A
051300* COMPLETE AUDIT TRAIL OF EVERY INQUIRY PROCESSED, NOT JUST THE
051400* SUCCESSFUL ONES.
051500 3500-PRINT-DETAIL-LINE.
051600     IF WS-LINE-COUNT >= WS-PAGE-LEN
051700      THEN
051800       PERFORM 1900-PRINT-RPT-HEADER THRU 1900-EXIT;
051900     END-IF.
052000     MOVE WS-QRY-BRAND-ID                TO WS-DTL-BRAND.
052100     MOVE WS-QRY-PRODUCT-ID              TO WS-DTL-PRODUCT.
052200     MOVE QRY-DATE OF INQUIRY-REC        TO WS-DTL-DATE.
052300     MOVE RSP-PRICE-LIST OF RESULT-REC   TO WS-DTL-PRICE-LIST.
052400     MOVE RSP-PRICE-AMT  OF RESULT-REC   TO WS-DTL-PRICE-AMT.
052500     MOVE RSP-CURRENCY   OF RESULT-REC   TO WS-DTL-CURRENCY.
052600     MOVE RSP-STATUS     OF RESULT-REC   TO WS-DTL-STATUS.
052700     WRITE RESULT-REPORT-LINE FROM WS-RPT-DETAIL
052800         AFTER ADVANCING 1 LINE.
052900     ADD 1 TO WS-LINE-COUNT.
053000 3500-EXIT.
053100     EXIT.
053200*
053300 TITLE 'END-OF-FILE TOTALS'.
053400* THREE RUNNING COUNTERS, MAINTAINED THROUGHOUT THE RUN, PRINTED
053500* ONCE AT THE BOTTOM OF THE REPORT -- THE OPERATOR'S FIRST CHECK
053600* ON WHETHER THE RUN LOOKS NORMAL IS WS-TOT-READ AGAINST THE
053700* INQUIRY-FILE RECORD COUNT FROM THE JOB LOG.
053800 8000-PRINT-TOTALS.
053900     MOVE WS-INQUIRIES-READ TO WS-TOT-READ.
054000     MOVE WS-FOUND-CNTR     TO WS-TOT-FOUND.
054100     MOVE WS-NOTFOUND-CNTR  TO WS-TOT-NOTFND.
054200     WRITE RESULT-REPORT-LINE FROM WS-RPT-TOTALS
054300         AFTER ADVANCING 2 LINES.
054400     WRITE RESULT-REPORT-LINE FROM WS-RPT-TOT-FOUND
054500         AFTER ADVANCING 1 LINE.
054600     WRITE RESULT-REPORT-LINE FROM WS-RPT-TOT-NOTFND
054700         AFTER ADVANCING 1 LINE.
054800 8000-EXIT.
054900     EXIT.
055000*
055100 TITLE 'CLOSE DOWN'.
055200* PRICE-MASTER-FILE WAS ALREADY CLOSED BACK IN 1000-INITIALIZE,
055300* ONCE THE TABLE LOAD WAS DONE -- ONLY THE THREE STILL-OPEN
055400* FILES NEED CLOSING HERE.
055500 9000-WRAP-UP.
055600     CLOSE INQUIRY-FILE RESULT-FILE RESULT-REPORT.
055700 9000-EXIT.
055800     EXIT.
