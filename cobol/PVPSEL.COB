000100 PROCESS NUMPROC(PFD) TRUNC(OPT) APOST     NOSEQ     RENT
000200* LAST UPDATE ON 19 May 2003 AT 09:14:02 BY  D.OSEI   VERSION 03
000300* LAST UPDATE ON  2 Nov 1998 AT 16:02:47 BY  J.KOWALS VERSION 02
000400* LAST UPDATE ON 30 Aug 1996 AT 11:20:10 BY  RPRICER  VERSION 01
000500 ID DIVISION.
000600 PROGRAM-ID. PVPSEL.
000700 AUTHOR. KOWALSKI--PRICER.
000800 INSTALLATION. IBM BOULDER PROGRAMMING CENTER.
000900*              This program is the price selection subroutine for
001000*              the PVP (Precio de Venta al Publico) pricing batch.
001100*              It is CALLed once per inquiry by PVPBATCH, and by
001200*              PVPTEST for self-test, with the caller's in-memory
001300*              PRICES table passed by reference.
001400*
001500*              Method of operation: scan the table for every row
001600*              whose brand and product match the inquiry and whose
001700*              validity window (START-DATE thru END-DATE, both
001800*              inclusive) contains the inquiry date-time.  Among
001900*              the matches, keep the one with the highest PRIORITY;
002000*              a later row with an equal priority does not replace
002100*              the one already kept.  If no row matches, return
002200*              with the not-found condition set -- this routine
002300*              never ABENDs for a missing price, since a missing
002400*              price is a normal, expected outcome of an inquiry.
002500*
002600*              !@01 2003: reworked to take the table by reference
002700*              instead of copying it, after PVP-0114 grew the
002800*              table past the old CALL linkage limit.
002900*
003000 DATE-WRITTEN. 14 FEB 94.
003100 DATE-COMPILED.
003200 SECURITY. PVP PRICING SYSTEM -- INTERNAL USE ONLY.
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-370.
003600 OBJECT-COMPUTER. IBM-370.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM
003900     CLASS NUMERIC-DATE IS '0' THRU '9'.
004000 DATA DIVISION.
004100 WORKING-STORAGE SECTION.
004200 77  PGMNAME                 PIC X(8) VALUE 'PVPSEL'.
004300 77  WS-BEST-PRIORITY        PIC 9(4) BINARY VALUE ZERO.
004400 77  WS-ROWS-TESTED          PIC 9(8) BINARY VALUE ZERO.
004500*
004600 TITLE 'PRICE SELECTION RULE'.
004700* PASSED PARAMETERS -- SAME SHAPE AS PVPBATCH'S WORKING-STORAGE,
004800* REPEATED HERE BECAUSE THE TABLE IS PASSED BY REFERENCE, NOT BY
004900* A COPYBOOK (OCCURS ... DEPENDING ON CANNOT BE COPY'D ACROSS A
005000* CALL BOUNDARY WITH A DIFFERENT OWNING 01-LEVEL NAME).
005100 LINKAGE SECTION.
005200 01  LK-MASTER-CNTR          PIC 9(4) BINARY.
005300 01  LK-MASTER-ENTRY OCCURS 5000 TIMES
005400                      DEPENDING ON LK-MASTER-CNTR
005500                      INDEXED BY LK-TAB-INDEX.
005600     05  LK-PRC-PRICE-ID      PIC 9(9).
005700     05  LK-PRC-BRAND-ID      PIC 9(4).
005800     05  LK-PRC-PRODUCT-ID    PIC 9(9).
005900     05  LK-PRC-PRICE-LIST    PIC 9(4).
006000     05  LK-PRC-START-DATE    PIC 9(14).
006100* BROKEN OUT FOR ABEND-DUMP READABILITY ONLY -- THE WINDOW TEST
006200* BELOW COMPARES THE 14-DIGIT FIELD, NEVER THESE PIECES.
006300     05  LK-PRC-START-DATE-X REDEFINES LK-PRC-START-DATE.
006400         10  LK-PRC-START-CCYY   PIC 9(4).
006500         10  LK-PRC-START-MM     PIC 9(2).
006600         10  LK-PRC-START-DD     PIC 9(2).
006700         10  LK-PRC-START-HH     PIC 9(2).
006800         10  LK-PRC-START-MIN    PIC 9(2).
006900         10  LK-PRC-START-SS     PIC 9(2).
007000     05  LK-PRC-END-DATE      PIC 9(14).
007100     05  LK-PRC-END-DATE-X REDEFINES LK-PRC-END-DATE.
007200         10  LK-PRC-END-CCYY     PIC 9(4).
007300         10  LK-PRC-END-MM       PIC 9(2).
007400         10  LK-PRC-END-DD       PIC 9(2).
007500         10  LK-PRC-END-HH       PIC 9(2).
007600         10  LK-PRC-END-MIN      PIC 9(2).
007700         10  LK-PRC-END-SS       PIC 9(2).
007800     05  LK-PRC-PRIORITY      PIC 9(4).
007900     05  LK-PRC-PRICE-AMT     PIC S9(7)V99.
008000     05  LK-PRC-PRICE-AMT-X REDEFINES LK-PRC-PRICE-AMT PIC X(9).
008100     05  LK-PRC-CURRENCY      PIC X(3).
008200 01  LK-SEL-PARMS.
008300     05  LK-QRY-BRAND-ID      PIC 9(4).
008400     05  LK-QRY-PRODUCT-ID    PIC 9(9).
008500     05  LK-QRY-DATE          PIC 9(14).
008600     05  LK-SEL-FOUND-FLAG    PIC X.
008700         88  LK-SEL-PRICE-FOUND      VALUE 'Y'.
008800         88  LK-SEL-PRICE-NOTFOUND   VALUE 'N'.
008900     05  LK-SEL-BEST-INDEX    PIC 9(4) BINARY.
009000     05  FILLER               PIC X(4).
009100*
009200 TITLE 'INITIALIZATION AND MAIN LINE'.
009300* ENTRY POINT.  CALLED ONCE PER INQUIRY, EITHER FROM PVPBATCH'S
009400* MAIN LINE OR FROM PVPTEST'S BENCH HARNESS.  THE TABLE AND THE
009500* ROW COUNT ARE OWNED BY THE CALLER -- THIS PROGRAM ONLY READS
009600* THEM, IT NEVER LOADS, SORTS OR REWRITES THE MASTER TABLE.
009700 PROCEDURE DIVISION USING LK-MASTER-CNTR LK-MASTER-ENTRY
009800                           LK-SEL-PARMS.
009900 0010-SELECT-PRICE.
010000* CLEAR DOWN THE WORKING FIELDS AT THE TOP OF EVERY CALL.  A
010100* STALE WS-BEST-PRIORITY OR FOUND-FLAG CARRIED OVER FROM THE
010200* PRIOR INQUIRY WOULD SILENTLY HAND BACK THE WRONG ANSWER --
010300* THIS IS A SUBROUTINE CALLED IN A LOOP, NOT A ONE-SHOT PROGRAM,
010400* SO THERE IS NO FRESH WORKING-STORAGE TO RELY ON BETWEEN CALLS.
010500     MOVE ZERO TO WS-BEST-PRIORITY.
010600     SET LK-SEL-PRICE-NOTFOUND TO TRUE.
010700* AN EMPTY TABLE IS NOT AN ERROR CONDITION HERE -- THE CALLER
010800* ALREADY CHECKED THE PRICE-MASTER-FILE OPEN BEFORE BUILDING THE
010900* TABLE.  JUST HAND BACK NOT-FOUND AND LET THE CALLER COUNT IT.
011000     IF LK-MASTER-CNTR = ZERO
011100      THEN
011200       GO TO 0010-EXIT;
011300     END-IF.
011400* WALK THE WHOLE TABLE, TOP TO BOTTOM, EVERY CALL.  THERE IS NO
011500* SHORT-CIRCUIT ON THE FIRST MATCH -- A LATER ROW MAY CARRY A
011600* HIGHER PRIORITY THAN ONE ALREADY FOUND, SO EVERY CANDIDATE ROW
011700* HAS TO BE TESTED BEFORE THE BEST ONE IS KNOWN.
011800     PERFORM 0020-TEST-ONE-ROW THRU 0020-EXIT
011900         VARYING LK-TAB-INDEX FROM 1 BY 1
012000         UNTIL LK-TAB-INDEX > LK-MASTER-CNTR.
012100 0010-EXIT.
012200* LK-SEL-PARMS ALREADY CARRIES THE ANSWER (FOUND-FLAG, BEST INDEX,
012300* OR NEITHER IF NO ROW APPLIED) -- THE ONLY THING LEFT TO DO IS
012400* DISPLAY THE ROW COUNT WS-ROWS-TESTED PROMISED ABOVE, SO THE
012500* OPERATOR'S JOB LOG ACTUALLY SHOWS IT INSTEAD OF JUST COUNTING IT.
012600     DISPLAY PGMNAME, ' ROWS TESTED ', WS-ROWS-TESTED.
012700     GOBACK.
012800 TITLE 'APPLICABILITY TEST -- ONE CANDIDATE ROW'.
012900* ONE PASS OF THIS PARAGRAPH PER TABLE ROW, DRIVEN BY THE
013000* PERFORM VARYING ABOVE.  THE TWO GO TOs BELOW ARE THE ONLY WAY
013100* OUT OF A ROW SHORT OF FALLING THROUGH TO THE KEEP LOGIC AT THE
013200* BOTTOM -- THIS IS A SCAN OF THE WHOLE TABLE, NOT A SEARCH THAT
013300* STOPS ON FIRST HIT, SO "GO TO 0020-EXIT" MEANS "THIS ROW DOES
013400* NOT APPLY", NOT "STOP LOOKING".
013500 0020-TEST-ONE-ROW.
013600* COUNTED FOR THE OPERATOR'S BENEFIT ONLY -- NOT USED BY THE
013700* SELECTION RULE ITSELF.  SHOWS UP IN THE JOB LOG AND HELPS
013800* EXPLAIN A RUN THAT TOOK LONGER THAN USUAL.
013900     ADD 1 TO WS-ROWS-TESTED.
014000* BRAND AND PRODUCT MUST BOTH MATCH THE INQUIRY.
014100     IF LK-PRC-BRAND-ID (LK-TAB-INDEX) NOT = LK-QRY-BRAND-ID
014200        OR LK-PRC-PRODUCT-ID (LK-TAB-INDEX) NOT = LK-QRY-PRODUCT-ID
014300      THEN
014400       GO TO 0020-EXIT;
014500     END-IF.
014600* INQUIRY DATE-TIME MUST FALL WITHIN THE VALIDITY WINDOW,
014700* BOTH ENDPOINTS INCLUSIVE.
014800* !@01 NOTE: THIS COMPARES THE FULL 14-DIGIT FIELD ONLY -- NEVER
014900* THE REDEFINED CCYY/MM/DD/HH/MIN/SS PIECES ABOVE, WHICH EXIST
015000* SOLELY TO MAKE AN ABEND DUMP READABLE AND MUST NEVER BE WIRED
015100* INTO THIS COMPARISON.
015200     IF LK-QRY-DATE < LK-PRC-START-DATE (LK-TAB-INDEX)
015300        OR LK-QRY-DATE > LK-PRC-END-DATE (LK-TAB-INDEX)
015400      THEN
015500       GO TO 0020-EXIT;
015600     END-IF.
015700* ROW APPLIES.  KEEP IT ONLY IF IT IS THE FIRST MATCH OR IT BEATS
015800* THE BEST PRIORITY SEEN SO FAR -- AN EQUAL PRIORITY DOES NOT
015900* DISPLACE THE ROW ALREADY HELD.
016000* PVP-0114'S REVIEW CONFIRMED THIS IS INTENTIONAL: WHEN TWO
016100* TARIFF ROWS TIE ON PRIORITY, EITHER ANSWER IS ACCEPTABLE TO THE
016200* BUSINESS, AND WE KEEP WHICHEVER ONE WE SAW FIRST RATHER THAN
016300* PAY FOR A STABLE TIE-BREAK RULE NOBODY HAS EVER ASKED FOR.
016400     IF LK-SEL-PRICE-NOTFOUND
016500        OR LK-PRC-PRIORITY (LK-TAB-INDEX) > WS-BEST-PRIORITY
016600      THEN
016700* MOVE THE NEW BEST PRIORITY AND REMEMBER WHICH TABLE ROW IT
016800* CAME FROM -- THE CALLER NEEDS THE INDEX, NOT A COPY OF THE ROW,
016900* SINCE THE ROW MAY BE HUNDREDS OF BYTES WIDE.
017000       MOVE LK-PRC-PRIORITY (LK-TAB-INDEX) TO WS-BEST-PRIORITY;
017100       SET LK-SEL-BEST-INDEX TO LK-TAB-INDEX;
017200       SET LK-SEL-PRICE-FOUND TO TRUE;
017300     END-IF.
017400 0020-EXIT.
017500     EXIT.
