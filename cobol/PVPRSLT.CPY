000100*
000200* PVPRSLT  -- PRICE RESULT (RESPONSE) RECORD LAYOUT.
000300* ONE RESULT ROW WRITTEN TO RESULT-FILE AND ECHOED ON
000400* RESULT-REPORT FOR EVERY INQUIRY ON INQUIRY-FILE.
000500*
000600* MAINTENANCE.
000700*   1994-02-14 RPRICER  ORIGINAL CODING, RUN PVP-0001.
000800*   1998-11-02 J.KOWALS Y2K REVIEW -- NO CHANGE REQUIRED.
000900*                       RUN PVP-Y2K03.
001000*   2006-01-09 D.OSEI    ADDED RSP-PRICE-AMT-X REDEFINES FOR THE
001100*                       RECONCILE-AGAINST-PRIOR-RUN UTILITY.
001200*                       RUN PVP-0512.
001300*
001400 01  RSP-RESULT-ENTRY.
001500     05  RSP-PRODUCT-ID          PIC 9(9).
001600     05  RSP-BRAND-ID            PIC 9(4).
001700     05  RSP-PRICE-LIST          PIC 9(4).
001800     05  RSP-START-DATE          PIC 9(14).
001900     05  RSP-END-DATE            PIC 9(14).
002000     05  RSP-PRICE-AMT           PIC S9(7)V99.
002100* ALPHANUMERIC VIEW OF THE AMOUNT -- USED ONLY TO COMPARE A
002200* RESULT ROW BYTE-FOR-BYTE AGAINST A SAVED PRIOR-RUN ROW.
002300     05  RSP-PRICE-AMT-X  REDEFINES RSP-PRICE-AMT PIC X(9).
002400     05  RSP-CURRENCY            PIC X(3).
002500     05  RSP-STATUS              PIC X(9).
002600     05  FILLER                  PIC X(10).
