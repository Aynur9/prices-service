000100 PROCESS NUMPROC(PFD) TRUNC(OPT) APOST     NOSEQ     RENT
000200* LAST UPDATE ON  9 Jan 2006 AT 15:02:44 BY  D.OSEI   VERSION 03
000300* LAST UPDATE ON  2 Nov 1998 AT 16:20:31 BY  J.KOWALS VERSION 02
000400* LAST UPDATE ON 25 Mar 1995 AT 09:30:05 BY  RPRICER  VERSION 01
000500 ID DIVISION.
000600 PROGRAM-ID. PVPTEST.
000700 AUTHOR. PRICER--KOWALSKI.
000800 INSTALLATION. IBM BOULDER PROGRAMMING CENTER.
000900*              Bench test for PVPSEL, the price selection subroutine.
001000*              Run this stand-alone, off-line, any time PVPSEL is
001100*              changed -- it needs none of the production files.
001200*              It builds a small canned PRICES table in WORKING-
001300*              STORAGE (the four ZARA/35455 tariff rows used in the
001400*              PVP requirements walk-through), CALLs PVPSEL once per
001500*              canned inquiry, compares the answer against the
001600*              expected result, and DISPLAYs PASS or FAIL for each
001700*              case with a final count.  No tape, no disk, no
001800*              operator action -- this replaces the old practice of
001900*              hand-checking a terminal dump after every PVPSEL
002000*              change.
002100*
002200*              !@02 1998: added the tie-priority and both-boundary
002300*              cases after the PVP-0114 tariff change review turned
002400*              up an ambiguity in the priority rule.  RUN PVP-0114R.
002500*              !@03 2006: added the clean not-found case (wrong
002600*              product) -- the PVP-0512 reconcile run had been
002700*              silently relying on a not-found row that happened to
002800*              be wrong for the right reason.  RUN PVP-0512.
002900*
003000*              This program never CALLs PVPBATCH and PVPBATCH never
003100*              CALLs this program -- they are two independent entry
003200*              points into the same PVPSEL, one driven from production
003300*              files and one driven from this canned table, so a
003400*              change that breaks the selection rule shows up here
003500*              without having to stage a PRICE-MASTER-FILE or an
003600*              INQUIRY-FILE at all.
003700*
003800 DATE-WRITTEN. 25 MAR 95.
003900 DATE-COMPILED.
004000 SECURITY. PVP PRICING SYSTEM -- INTERNAL USE ONLY.
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-370.
004400 OBJECT-COMPUTER. IBM-370.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     CLASS NUMERIC-DATE IS '0' THRU '9'.
004800 DATA DIVISION.
004900 WORKING-STORAGE SECTION.
005000 77  PGMNAME                 PIC X(8) VALUE 'PVPTEST'.
005100* WS-MSTR-CNTR IS A VALUE CLAUSE, NOT A COUNTER MAINTAINED BY A
005200* LOAD PARAGRAPH -- THIS PROGRAM'S TABLE IS FIXED AT FOUR ROWS BY
005300* DESIGN, SO THE ROW COUNT PASSED TO PVPSEL NEVER CHANGES DURING
005400* THE RUN.
005500 77  WS-MSTR-CNTR            PIC 9(4) BINARY VALUE 4.
005600* LIKEWISE WS-CASE-CNTR IS FIXED AT FIVE -- RAISING IT TO COVER A
005700* SIXTH CASE MEANS CHANGING THIS VALUE CLAUSE AND ADDING A SIXTH
005800* MOVE GROUP IN 0020-SETUP-TEST-CASES, NOTHING ELSE.
005900 77  WS-CASE-CNTR            PIC 9(4) BINARY VALUE 5.
006000 77  WS-CASE-INDEX           PIC 9(4) BINARY VALUE ZERO.
006100* HOLDS THE CASE NUMBER BEING JUDGED AT THE MOMENT 0040-RECORD-FAIL
006200* OR 0050-RECORD-PASS DISPLAYS IT -- SEPARATE FROM WS-CASE-X BECAUSE
006300* AN INDEX CANNOT BE MOVED DIRECTLY TO A DISPLAY OPERAND ON THIS
006400* COMPILER.
006500 77  WS-PASS-CNTR            PIC 9(4) BINARY VALUE ZERO.
006600 77  WS-FAIL-CNTR            PIC 9(4) BINARY VALUE ZERO.
006700* A NON-ZERO WS-FAIL-CNTR AT END OF RUN IS WHAT DRIVES THE
006800* RETURN-CODE SET IN 0000-MAIN-CONTROL -- NEITHER COUNTER IS EVER
006900* RESET MID-RUN, SINCE THERE IS ONLY EVER ONE PASS THROUGH THE
007000* CASE TABLE PER EXECUTION OF THIS PROGRAM.
007100*
007200* CANNED PRICES TABLE -- THE FOUR ZARA/35455 TARIFF ROWS FROM THE
007300* PVP REQUIREMENTS WALK-THROUGH, SEEDED BY 0010-SETUP-MASTER-TABLE
007400* BELOW.  SHAPE MATCHES LK-MASTER-ENTRY IN PVPSEL'S LINKAGE SECTION
007500* FIELD FOR FIELD.
007600 01  WS-MASTER-TABLE.
007700     05  WS-MASTER-ENTRY OCCURS 4 TIMES
007800                         INDEXED BY WS-MSTR-INDEX.
007900         10  WS-PRC-PRICE-ID      PIC 9(9).
008000         10  WS-PRC-BRAND-ID      PIC 9(4).
008100         10  WS-PRC-PRODUCT-ID    PIC 9(9).
008200         10  WS-PRC-PRICE-LIST    PIC 9(4).
008300         10  WS-PRC-START-DATE    PIC 9(14).
008400         10  WS-PRC-START-DATE-X REDEFINES WS-PRC-START-DATE.
008500             15  WS-PRC-START-CCYYMMDD PIC 9(8).
008600             15  WS-PRC-START-HHMMSS   PIC 9(6).
008700         10  WS-PRC-END-DATE      PIC 9(14).
008800         10  WS-PRC-END-DATE-X REDEFINES WS-PRC-END-DATE.
008900             15  WS-PRC-END-CCYYMMDD   PIC 9(8).
009000             15  WS-PRC-END-HHMMSS     PIC 9(6).
009100         10  WS-PRC-PRIORITY      PIC 9(4).
009200         10  WS-PRC-PRICE-AMT     PIC S9(7)V99.
009300         10  WS-PRC-PRICE-AMT-X REDEFINES WS-PRC-PRICE-AMT PIC X(9).
009400* SAME DUMP-READABILITY REDEFINE AS PVPSEL AND PVPBATCH CARRY ON
009500* THEIR OWN COPIES OF THIS FIELD -- KEPT HERE TOO SO ALL THREE
009600* PROGRAMS' VIEWS OF WS-MASTER-TABLE STAY IDENTICAL, EVEN THOUGH
009700* THIS BENCH NEVER ACTUALLY DUMPS.
009800         10  WS-PRC-CURRENCY      PIC X(3).
009900 01  WS-SEL-PARMS.
010000     05  WS-QRY-BRAND-ID      PIC 9(4).
010100     05  WS-QRY-PRODUCT-ID    PIC 9(9).
010200     05  WS-QRY-DATE          PIC 9(14).
010300     05  WS-SEL-FOUND-FLAG    PIC X.
010400         88  WS-SEL-PRICE-FOUND     VALUE 'Y'.
010500         88  WS-SEL-PRICE-NOTFOUND  VALUE 'N'.
010600     05  WS-SEL-BEST-INDEX    PIC 9(4) BINARY.
010700     05  FILLER               PIC X(4).
010800*
010900* ONE TABLE ENTRY PER TEST CASE -- THE INQUIRY AND THE EXPECTED
011000* ANSWER TOGETHER, SEEDED BY 0020-SETUP-TEST-CASES BELOW.
011100 01  WS-CASE-TABLE.
011200     05  WS-CASE-ENTRY OCCURS 5 TIMES
011300                        INDEXED BY WS-CASE-X.
011400         10  WS-CASE-BRAND        PIC 9(4).
011500         10  WS-CASE-PRODUCT      PIC 9(9).
011600         10  WS-CASE-DATE         PIC 9(14).
011700         10  WS-CASE-EXP-FOUND    PIC X.
011800         10  WS-CASE-EXP-PRICE-LIST PIC 9(4).
011900         10  WS-CASE-EXP-AMT      PIC S9(7)V99.
012000* EXPECTED AMOUNT IS ZERO FOR A NOT-FOUND CASE -- THE JUDGING
012100* PARAGRAPH NEVER COMPARES THIS FIELD UNLESS WS-CASE-EXP-FOUND IS
012200* 'Y', SO THE ZERO NEVER HAS TO BE A REAL PRICE.
012300         10  FILLER               PIC X(4).
012400*
012500 01  WS-PASS-FAIL-LIT         PIC X(4).
012600* HOLDS THE LITERAL 'PASS' OR 'FAIL' BETWEEN THE MOMENT A CASE IS
012700* JUDGED AND THE DISPLAY STATEMENT THAT REPORTS IT -- NOT AN
012800* 88-LEVEL CONDITION-NAME BECAUSE IT IS PRINTED, NEVER TESTED.
012900 TITLE 'INITIALIZATION AND MAIN LINE'.
013000* THIS PROGRAM NEVER OPENS A FILE -- EVERY TABLE IT SEARCHES IS
013100* BUILT BY MOVE STATEMENTS BELOW, SO THE SAME JCL STEP RUNS THE
013200* SAME FIVE CASES WHETHER IT IS SUBMITTED IN DEVELOPMENT OR IN
013300* THE PRODUCTION REGION -- NOTHING TO MOUNT, NOTHING TO ALLOCATE.
013400 PROCEDURE DIVISION.
013500 0000-MAIN-CONTROL.
013600     PERFORM 0010-SETUP-MASTER-TABLE THRU 0010-EXIT.
013700     PERFORM 0020-SETUP-TEST-CASES THRU 0020-EXIT.
013800* ONE PASS THROUGH 0030-RUN-ONE-CASE PER ROW OF THE CASE TABLE --
013900* A FAILING CASE DOES NOT STOP THE RUN, SO ONE BENCH RUN ALWAYS
014000* REPORTS EVERY CASE'S OUTCOME, NOT JUST THE FIRST FAILURE.
014100     PERFORM 0030-RUN-ONE-CASE THRU 0030-EXIT
014200         VARYING WS-CASE-X FROM 1 BY 1
014300         UNTIL WS-CASE-X > WS-CASE-CNTR.
014400     PERFORM 0090-PRINT-SUMMARY THRU 0090-EXIT.
014500* A NON-ZERO RETURN-CODE IS WHAT TRIPS THE JCL COND CHECK ON THE
014600* NEXT STEP, IF ANY -- THE OPERATOR NEED NOT READ THE DISPLAY
014700* OUTPUT TO KNOW THE BENCH RUN FOUND A REGRESSION.
014800     IF WS-FAIL-CNTR > ZERO
014900      THEN
015000       MOVE 8 TO RETURN-CODE;
015100     END-IF.
015200     GOBACK.
015300*
015400 TITLE 'SEED THE CANNED PRICES TABLE'.
015500* BRAND 1 (ZARA), PRODUCT 35455, FOUR OVERLAPPING TARIFF WINDOWS --
015600* THE STANDARD PVP WALK-THROUGH DATA.
015700 0010-SETUP-MASTER-TABLE.
015800     MOVE 000000001 TO WS-PRC-PRICE-ID   (1).
015900     MOVE 0001       TO WS-PRC-BRAND-ID   (1).
016000     MOVE 000035455  TO WS-PRC-PRODUCT-ID (1).
016100     MOVE 0001       TO WS-PRC-PRICE-LIST (1).
016200     MOVE 20200614000000 TO WS-PRC-START-DATE (1).
016300     MOVE 20201231235959 TO WS-PRC-END-DATE   (1).
016400     MOVE 0000       TO WS-PRC-PRIORITY   (1).
016500     MOVE 35.50      TO WS-PRC-PRICE-AMT  (1).
016600* ROW 1 IS THE STANDING TARIFF FOR ALL OF 2020 H2, PRIORITY ZERO --
016700* THE LOWEST PRIORITY IN THE TABLE, SO ANY OVERLAPPING ROW BELOW
016800* OUTRANKS IT WHENEVER BOTH APPLY.
016900     MOVE 'EUR'       TO WS-PRC-CURRENCY   (1).
017000     MOVE 000000002 TO WS-PRC-PRICE-ID   (2).
017100     MOVE 0001       TO WS-PRC-BRAND-ID   (2).
017200     MOVE 000035455  TO WS-PRC-PRODUCT-ID (2).
017300     MOVE 0002       TO WS-PRC-PRICE-LIST (2).
017400     MOVE 20200614150000 TO WS-PRC-START-DATE (2).
017500     MOVE 20200614183000 TO WS-PRC-END-DATE   (2).
017600     MOVE 0001       TO WS-PRC-PRIORITY   (2).
017700     MOVE 25.45      TO WS-PRC-PRICE-AMT  (2).
017800     MOVE 'EUR'       TO WS-PRC-CURRENCY   (2).
017900* ROW 2 IS A SHORT SAME-DAY WINDOW, PRIORITY 1, TYING ROW 3 AND
018000* ROW 4 ON PRIORITY -- WHICHEVER OF THE THREE APPLIES TO A GIVEN
018100* INQUIRY DATE-TIME WINS, SINCE THEIR WINDOWS DO NOT OVERLAP EACH
018200* OTHER, ONLY ROW 1'S WIDER ONE.
018300     MOVE 000000003 TO WS-PRC-PRICE-ID   (3).
018400     MOVE 0001       TO WS-PRC-BRAND-ID   (3).
018500     MOVE 000035455  TO WS-PRC-PRODUCT-ID (3).
018600     MOVE 0003       TO WS-PRC-PRICE-LIST (3).
018700     MOVE 20200615000000 TO WS-PRC-START-DATE (3).
018800     MOVE 20200615110000 TO WS-PRC-END-DATE   (3).
018900     MOVE 0001       TO WS-PRC-PRIORITY   (3).
019000     MOVE 30.50      TO WS-PRC-PRICE-AMT  (3).
019100     MOVE 'EUR'       TO WS-PRC-CURRENCY   (3).
019200     MOVE 000000004 TO WS-PRC-PRICE-ID   (4).
019300     MOVE 0001       TO WS-PRC-BRAND-ID   (4).
019400     MOVE 000035455  TO WS-PRC-PRODUCT-ID (4).
019500     MOVE 0004       TO WS-PRC-PRICE-LIST (4).
019600     MOVE 20200615160000 TO WS-PRC-START-DATE (4).
019700     MOVE 20201231235959 TO WS-PRC-END-DATE   (4).
019800     MOVE 0001       TO WS-PRC-PRIORITY   (4).
019900     MOVE 38.95      TO WS-PRC-PRICE-AMT  (4).
020000     MOVE 'EUR'       TO WS-PRC-CURRENCY   (4).
020100* ROW 4'S LOWER BOUND, 16:00:00 ON THE 15TH, IS DELIBERATELY ONE
020200* SECOND AFTER ROW 3'S UPPER BOUND -- THE TWO WINDOWS ABUT BUT
020300* NEVER OVERLAP, SO EXACTLY ONE OF THEM CAN EVER APPLY TO A GIVEN
020400* INQUIRY DATE-TIME.
020500* FOUR ROWS, FOUR MOVE GROUPS, NO PERFORM VARYING -- A TABLE THIS
020600* SMALL AND THIS FIXED IS CLEARER WRITTEN OUT LONGHAND THAN BUILT
020700* BY A LOOP THAT WOULD ONLY EVER RUN FOUR TIMES.
020800 0010-EXIT.
020900     EXIT.
021000*
021100 TITLE 'SEED THE TEST-CASE TABLE'.
021200* CASES 1-3 HIT PRICE-LIST 1 AND THE TIE-PRIORITY WINDOW (2); CASE 4
021300* HITS THE 00:00:00 LOWER BOUNDARY OF PRICE-LIST 3; CASE 5 IS A
021400* CLEAN NOT-FOUND (WRONG PRODUCT).
021500 0020-SETUP-TEST-CASES.
021600     MOVE 0001      TO WS-CASE-BRAND   (1).
021700     MOVE 000035455 TO WS-CASE-PRODUCT (1).
021800     MOVE 20200614100000 TO WS-CASE-DATE (1).
021900     MOVE 'Y'        TO WS-CASE-EXP-FOUND (1).
022000     MOVE 0001      TO WS-CASE-EXP-PRICE-LIST (1).
022100     MOVE 35.50     TO WS-CASE-EXP-AMT (1).
022200* CASE 1: 10:00:00 ON THE 14TH FALLS INSIDE ROW 1'S WIDE WINDOW BUT
022300* OUTSIDE ROW 2'S NARROW ONE (WHICH STARTS AT 15:00:00) -- ONLY
022400* ROW 1 APPLIES, SO PRICE-LIST 1 AT 35.50 IS THE EXPECTED ANSWER.
022500     MOVE 0001      TO WS-CASE-BRAND   (2).
022600     MOVE 000035455 TO WS-CASE-PRODUCT (2).
022700     MOVE 20200614160000 TO WS-CASE-DATE (2).
022800     MOVE 'Y'        TO WS-CASE-EXP-FOUND (2).
022900     MOVE 0002      TO WS-CASE-EXP-PRICE-LIST (2).
023000     MOVE 25.45     TO WS-CASE-EXP-AMT (2).
023100* CASE 2: 16:00:00 ON THE 14TH FALLS INSIDE BOTH ROW 1 AND ROW 2 --
023200* ROW 2'S PRIORITY 1 BEATS ROW 1'S PRIORITY 0, SO PRICE-LIST 2 AT
023300* 25.45 IS THE EXPECTED ANSWER, EXERCISING THE PRIORITY RULE
023400* ITSELF, NOT JUST THE DATE WINDOW.
023500     MOVE 0001      TO WS-CASE-BRAND   (3).
023600     MOVE 000035455 TO WS-CASE-PRODUCT (3).
023700     MOVE 20200614210000 TO WS-CASE-DATE (3).
023800     MOVE 'Y'        TO WS-CASE-EXP-FOUND (3).
023900     MOVE 0001      TO WS-CASE-EXP-PRICE-LIST (3).
024000     MOVE 35.50     TO WS-CASE-EXP-AMT (3).
024100* CASE 3: 21:00:00 ON THE 14TH IS BACK OUTSIDE ROW 2'S WINDOW
024200* (WHICH ENDS AT 18:30:00) BUT STILL INSIDE ROW 1'S -- THIS IS THE
024300* TIE-PRIORITY SCENARIO'S COMPANION CASE, CONFIRMING THE WIDE ROW
024400* STILL WINS ONCE THE NARROW ONE'S WINDOW HAS CLOSED.
024500     MOVE 0001      TO WS-CASE-BRAND   (4).
024600     MOVE 000035455 TO WS-CASE-PRODUCT (4).
024700     MOVE 20200615000000 TO WS-CASE-DATE (4).
024800     MOVE 'Y'        TO WS-CASE-EXP-FOUND (4).
024900     MOVE 0003      TO WS-CASE-EXP-PRICE-LIST (4).
025000     MOVE 30.50     TO WS-CASE-EXP-AMT (4).
025100* CASE 4: 00:00:00 ON THE 15TH IS ROW 3'S LOWER BOUND EXACTLY --
025200* THIS IS THE INCLUSIVE-LOWER-BOUNDARY CASE PVP-0114R ADDED, PROOF
025300* THE WINDOW TEST IN PVPSEL USES NOT-LESS-THAN, NOT STRICTLY
025400* GREATER-THAN, AT THE START OF A VALIDITY WINDOW.
025500     MOVE 0001      TO WS-CASE-BRAND   (5).
025600     MOVE 000099999 TO WS-CASE-PRODUCT (5).
025700     MOVE 20200615210000 TO WS-CASE-DATE (5).
025800     MOVE 'N'        TO WS-CASE-EXP-FOUND (5).
025900     MOVE ZERO      TO WS-CASE-EXP-PRICE-LIST (5).
026000     MOVE ZERO      TO WS-CASE-EXP-AMT (5).
026100* CASE 5: PRODUCT 99999 DOES NOT APPEAR IN ANY OF THE FOUR TABLE
026200* ROWS -- BRAND AND DATE ARE BOTH OTHERWISE VALID, SO THIS PROVES
026300* THE BRAND/PRODUCT EQUALITY TEST IN PVPSEL, NOT JUST THE DATE
026400* WINDOW TEST, IS WHAT GATES A MATCH.
026500* EXPECTED VALUES ARE HELD IN THE CASE TABLE, NOT HARD-CODED IN
026600* 0030-RUN-ONE-CASE BELOW -- ADDING A SIXTH CASE MEANS ONLY A
026700* SIXTH MOVE GROUP HERE AND WS-CASE-CNTR BUMPED TO 6, NOTHING IN
026800* THE JUDGING PARAGRAPH CHANGES.
026900 0020-EXIT.
027000     EXIT.
027100*
027200 TITLE 'RUN ONE CASE AND JUDGE THE ANSWER'.
027300* THREE THINGS HAVE TO MATCH BEFORE A CASE IS CALLED A PASS: THE
027400* FOUND/NOT-FOUND FLAG, THEN -- ONLY WHEN FOUND IS EXPECTED -- THE
027500* WINNING PRICE-LIST AND THE WINNING AMOUNT.  A NOT-FOUND CASE
027600* SKIPS THAT SECOND CHECK ENTIRELY BECAUSE THERE IS NO WINNING ROW
027700* TO COMPARE.
027800 0030-RUN-ONE-CASE.
027900     MOVE WS-CASE-BRAND   (WS-CASE-X) TO WS-QRY-BRAND-ID.
028000     MOVE WS-CASE-PRODUCT (WS-CASE-X) TO WS-QRY-PRODUCT-ID.
028100     MOVE WS-CASE-DATE    (WS-CASE-X) TO WS-QRY-DATE.
028200* THIS IS THE SAME PVPSEL, CALLED THE SAME WAY, AS IN PVPBATCH --
028300* THE BENCH TEST IS ONLY HONEST IF IT EXERCISES THE REAL ENTRY
028400* POINT AND NOT A COPY OF ITS LOGIC.
028500     CALL 'PVPSEL' USING WS-MSTR-CNTR WS-MASTER-ENTRY WS-SEL-PARMS.
028600* A MISMATCHED FOUND/NOT-FOUND FLAG IS ALWAYS A FAIL, REGARDLESS
028700* OF WHAT THE PRICE FIELDS SAY -- THERE IS NOTHING FURTHER TO
028800* JUDGE ONCE THE BASIC ANSWER IS WRONG.
028900     IF WS-SEL-FOUND-FLAG NOT = WS-CASE-EXP-FOUND (WS-CASE-X)
029000      THEN
029100       PERFORM 0040-RECORD-FAIL THRU 0040-EXIT;
029200       GO TO 0030-EXIT;
029300     END-IF.
029400* BOTH SIDES AGREE THE PRICE IS NOT FOUND -- A CORRECTLY PREDICTED
029500* NOT-FOUND CASE IS A PASS WITH NO FURTHER FIELDS TO COMPARE.
029600     IF WS-SEL-PRICE-NOTFOUND
029700      THEN
029800       PERFORM 0050-RECORD-PASS THRU 0050-EXIT;
029900       GO TO 0030-EXIT;
030000     END-IF.
030100     SET WS-MSTR-INDEX TO WS-SEL-BEST-INDEX.
030200* NOW CHECK THE WINNING ROW ITSELF AGAINST THE CASE'S EXPECTED
030300* PRICE-LIST AND AMOUNT -- EITHER ONE WRONG IS A FAIL, SINCE BOTH
030400* TOGETHER ARE WHAT THE DOWNSTREAM RESULT RECORD WILL CARRY.
030500     IF WS-PRC-PRICE-LIST (WS-MSTR-INDEX) NOT =
030600                   WS-CASE-EXP-PRICE-LIST (WS-CASE-X)
030700        OR WS-PRC-PRICE-AMT (WS-MSTR-INDEX) NOT =
030800                   WS-CASE-EXP-AMT (WS-CASE-X)
030900      THEN
031000       PERFORM 0040-RECORD-FAIL THRU 0040-EXIT;
031100      ELSE
031200       PERFORM 0050-RECORD-PASS THRU 0050-EXIT;
031300     END-IF.
031400 0030-EXIT.
031500     EXIT.
031600*
031700* A FAILED CASE DISPLAYS THE INPUTS THAT DROVE IT SO THE
031800* PROGRAMMER RE-RUNNING THIS BENCH CAN REPRODUCE IT BY HAND
031900* WITHOUT GOING BACK TO THE CASE TABLE SOURCE.
032000 0040-RECORD-FAIL.
032100     SET WS-CASE-INDEX TO WS-CASE-X.
032200     ADD 1 TO WS-FAIL-CNTR.
032300     MOVE 'FAIL' TO WS-PASS-FAIL-LIT.
032400     DISPLAY PGMNAME, ' CASE ', WS-CASE-INDEX, ' ', WS-PASS-FAIL-LIT,
032500             ' BRAND ', WS-CASE-BRAND (WS-CASE-X),
032600             ' PRODUCT ', WS-CASE-PRODUCT (WS-CASE-X),
032700             ' DATE ', WS-CASE-DATE (WS-CASE-X).
032800 0040-EXIT.
032900     EXIT.
033000*
033100* A PASS NEEDS NO DETAIL -- THE CASE NUMBER IS ENOUGH FOR THE
033200* PROGRAMMER SCANNING THE CONSOLE LOG TO CONFIRM NOTHING REGRESSED.
033300 0050-RECORD-PASS.
033400     SET WS-CASE-INDEX TO WS-CASE-X.
033500     ADD 1 TO WS-PASS-CNTR.
033600     MOVE 'PASS' TO WS-PASS-FAIL-LIT.
033700     DISPLAY PGMNAME, ' CASE ', WS-CASE-INDEX, ' ', WS-PASS-FAIL-LIT.
033800 0050-EXIT.
033900     EXIT.
034000*
034100 TITLE 'FINAL SUMMARY'.
034200* THREE LINES, ALWAYS PRINTED, SUCCESS OR FAILURE -- THE OPERATOR
034300* OR PROGRAMMER SCANNING THE JOB LOG WANTS THE TOTALS WITHOUT
034400* HAVING TO COUNT INDIVIDUAL PASS/FAIL LINES ABOVE.
034500 0090-PRINT-SUMMARY.
034600     DISPLAY PGMNAME, ' CASES RUN    ', WS-CASE-CNTR.
034700     DISPLAY PGMNAME, ' CASES PASSED ', WS-PASS-CNTR.
034800     DISPLAY PGMNAME, ' CASES FAILED ', WS-FAIL-CNTR.
034900 0090-EXIT.
035000     EXIT.
