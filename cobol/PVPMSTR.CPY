000100*
000200* PVPMSTR  -- PRICES MASTER ROW / TABLE-ENTRY LAYOUT.
000300* ONE ROW PER BRAND/PRODUCT/TARIFF VALIDITY WINDOW.  USED BOTH
000400* AS THE FD RECORD FOR PRICE-MASTER-FILE (COPY PVPMSTR. UNDER THE
000500* FD) AND, FIELD BY FIELD, AS THE SHAPE OF THE IN-MEMORY PRICE
000600* TABLE BUILT BY PVPBATCH AND SEARCHED BY PVPSEL.
000700*
000800* MAINTENANCE.
000900*   1994-02-11 RPRICER  ORIGINAL CODING, RUN PVP-0001.
001000*   1996-08-30 RPRICER  ADDED PRC-PRICE-LIST, TARIFFS NO LONGER
001100*                       IMPLIED BY BRAND ALONE.  RUN PVP-0114.
001200*   1998-11-02 J.KOWALS Y2K REVIEW -- DATE FIELDS ALREADY CARRY
001300*                       FULL 4-DIGIT CENTURY+YEAR, NO CHANGE
001400*                       REQUIRED.  RUN PVP-Y2K03.
001500*   2003-05-19 D.OSEI    ADDED START/END DATE REDEFINES SO THE
001600*                       REPORT WRITER CAN EDIT CCYY/MM/DD/HH/MM/SS
001700*                       WITHOUT UNSTRING.  RUN PVP-0388.
001800*
001900 01  PRC-MASTER-ENTRY.
002000     05  PRC-PRICE-ID            PIC 9(9).
002100     05  PRC-BRAND-ID            PIC 9(4).
002200     05  PRC-PRODUCT-ID          PIC 9(9).
002300     05  PRC-PRICE-LIST          PIC 9(4).
002400     05  PRC-START-DATE          PIC 9(14).
002500* START-DATE BROKEN OUT FOR REPORT EDITING ONLY -- COMPARISONS
002600* ARE DONE ON THE 14-DIGIT FIELD ABOVE, NOT ON THESE PIECES.
002700     05  PRC-START-DATE-X REDEFINES PRC-START-DATE.
002800         10  PRC-START-CCYY      PIC 9(4).
002900         10  PRC-START-MM        PIC 9(2).
003000         10  PRC-START-DD        PIC 9(2).
003100         10  PRC-START-HH        PIC 9(2).
003200         10  PRC-START-MIN       PIC 9(2).
003300         10  PRC-START-SS        PIC 9(2).
003400     05  PRC-END-DATE            PIC 9(14).
003500     05  PRC-END-DATE-X   REDEFINES PRC-END-DATE.
003600         10  PRC-END-CCYY        PIC 9(4).
003700         10  PRC-END-MM          PIC 9(2).
003800         10  PRC-END-DD          PIC 9(2).
003900         10  PRC-END-HH          PIC 9(2).
004000         10  PRC-END-MIN         PIC 9(2).
004100         10  PRC-END-SS          PIC 9(2).
004200     05  PRC-PRIORITY            PIC 9(4).
004300* FINAL SELLING PRICE.  SELECTED AND COPIED ONLY -- NEVER
004400* COMPUTED ON -- SO NO ROUNDING RULE IS NEEDED HERE.
004500     05  PRC-PRICE-AMT           PIC S9(7)V99.
004600     05  PRC-CURRENCY            PIC X(3).
004700     05  FILLER                  PIC X(5).
